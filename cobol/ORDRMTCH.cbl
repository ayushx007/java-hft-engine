000100****************************************************************
000200* PROGRAM:  ORDRMTCH
000300*           Nightly order-matching batch run, driver program
000400*
000500* AUTHOR :  R. KELSO
000600*           TRADING SYSTEMS GROUP
000700*
000800* READS THE ORDER-IN FILE ONE ORDER EVENT AT A TIME, IN ARRIVAL
000900* ORDER, ASSIGNS EACH ORDER A NEW ORDER-ID AND A STATUS OF
001000* PENDING, AND CALLS ORDMATCH TO ATTEMPT A MATCH AGAINST THE
001100* RESTING BOOK ON THE OPPOSITE SIDE.  EVERY MATCH ORDMATCH
001200* REPORTS BACK IS WRITTEN TO TRADE-OUT AS ONE TRADE RECORD.
001300*
001400* NO PARTIAL FILLS, NO PRICE/TIME PRIORITY - FIRST ELIGIBLE
001500* RESTING ORDER ON THE BOOK WINS.  SEE ORDMATCH FOR THE ACTUAL
001600* MATCHING LOGIC.
001700*
001800* THIS PROGRAM DOES NOT PRODUCE A PRINTED REPORT.  ITS ONLY
001900* OUTPUT IS THE TRADE-OUT RECORD STREAM.
002000*
002100*****************************************************************
002200* AMENDMENT HISTORY
002300*
002400*     DATE       AUTHOR    REQUEST    DESCRIPTION
002500*     ---------  --------  ---------  ------------------------
002600*     03/14/1987 RFK       TSG-0041   ORIGINAL PROGRAM
002700*     11/02/1988 DLM       TSG-0077   RAISED MAX RESTING ORDERS
002800*                                     PER SIDE TO 9999 (SEE ALSO
002900*                                     ORDMATCH)
003000*     06/19/1991 RFK       TSG-0133   NO CHANGE HERE - SEE
003100*                                     ORDMATCH FOR THE TICKER
003200*                                     MATCH FIX
003300*     02/08/1994 JHT       TSG-0201   NO CHANGE HERE - SEE
003400*                                     ORDMATCH
003500*     09/23/1996 DLM       TSG-0256   ADDED WS-PROGRAM-STATUS
003600*                                     TRACE FIELD FOR ABEND DUMPS
003700*     04/30/1998 RFK       TSG-0289   Y2K - RUN DATE IS DISPLAY
003800*                                     ONLY, NOT STORED, NO CHANGE
003900*                                     REQUIRED, REVIEWED
004000*     01/11/1999 JHT       TSG-0294   Y2K FOLLOW-UP - CONFIRMED
004100*                                     NO 2-DIGIT YEAR STORED TO
004200*                                     ANY FILE BY THIS PROGRAM
004300*     07/07/2003 DLM       TSG-0348   ADDED UPSI-0 TRACE SWITCH
004400*                                     SO SUPPORT CAN TURN ON
004500*                                     ORDER-BY-ORDER DISPLAY
004600*                                     WITHOUT A RECOMPILE
004700*     05/19/2009 MPA       TSG-0402   ADDED ORD-STATUS-CANCELLED
004800*                                     REJECTION PATH FOR BAD
004900*                                     ORDER-TYPE ON INPUT
005000*     08/14/2011 MPA       TSG-0421   SPLIT WS-RUN-TOTALS OUT OF
005100*                                     WS-FIELDS SO OPERATIONS CAN
005200*                                     SEE COUNTS ON THE ABEND DUMP
005300*                                     WITHOUT WADING THROUGH FILE
005400*                                     STATUS BYTES
005500*****************************************************************
005600 IDENTIFICATION DIVISION.
005700*
005800* STANDARD SHOP HEADER - NOTHING PROGRAM-SPECIFIC BELOW THIS
005900* POINT EXCEPT THE DATES.  SECURITY CLASSIFICATION IS SET BY
006000* STANDING TSG POLICY FOR ALL BATCH JOBS THAT TOUCH ORDER FLOW.
006100*
006200 PROGRAM-ID. ORDRMTCH.
006300 AUTHOR.       R. KELSO.
006400 INSTALLATION. TRADING SYSTEMS GROUP.
006500 DATE-WRITTEN. MARCH 1987.
006600 DATE-COMPILED.
006700 SECURITY.     UNCLASSIFIED - INTERNAL BATCH USE ONLY.
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000*
007100* UPSI-0 IS THE SUPPORT-FACING ORDER TRACE SWITCH ADDED UNDER
007200* TSG-0348.  WHEN THE JCL SETS UPSI BIT 0 ON, EVERY ORDER READ
007300* IS DISPLAYED TO SYSOUT AS IT IS PROCESSED (SEE 750-TRACE-ORDER
007400* BELOW).  LEAVE IT OFF FOR A NORMAL PRODUCTION RUN - THE TRACE
007500* IS NOISY AND IS ONLY MEANT FOR CHASING A BAD ORDER THROUGH THE
007600* MATCH LOGIC.
007700*
007800 SPECIAL-NAMES.
007900     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
008000            OFF STATUS IS WS-TRACE-SWITCH-OFF.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*
008400* ORDRIN IS THE INCOMING ORDER EVENT STREAM, ONE RECORD PER
008500* ORDER, IN THE ORDER THE EXCHANGE RECEIVED THEM.  TRADOUT IS
008600* THE OUTPUT EXECUTION STREAM, ONE RECORD PER TRADE, WRITTEN IN
008700* THE ORDER TRADES OCCUR DURING THE RUN - NOT SORTED BY TICKER
008800* OR BY ORDER-ID.
008900*
009000     SELECT ORDER-IN-FILE  ASSIGN TO ORDRIN
009100         ACCESS IS SEQUENTIAL
009200         FILE STATUS  IS  WS-ORDRIN-STATUS.
009300
009400     SELECT TRADE-OUT-FILE ASSIGN TO TRADOUT
009500         ACCESS IS SEQUENTIAL
009600         FILE STATUS  IS  WS-TRADOUT-STATUS.
009700
009800*****************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200* ORDER-IN-FILE CARRIES ONE ORDRM-ORDER-RECORD PER PHYSICAL
010300* RECORD - FIXED LENGTH, NO RECORD KEY, READ STRICTLY SEQUENTIAL.
010400* THE LAYOUT ITSELF LIVES IN ORDRMREC, ALONG WITH THE BOOK-TABLE
010500* COPY OF THE SAME FIELDS IN ORDMATCH, SO BOTH PROGRAMS AGREE ON
010600* BYTE POSITIONS WITHOUT MAINTAINING THE PICTURE TWICE.
010700 FD  ORDER-IN-FILE
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0
011000     RECORDING MODE IS F.
011100     COPY ORDRMREC.
011200
011300* TRADE-OUT-FILE CARRIES ONE TRDE-TRADE-RECORD PER EXECUTION.
011400* A RECORD IS WRITTEN ONLY WHEN ORDMATCH REPORTS A MATCH WAS
011500* FOUND - AN ORDER THAT RESTS PRODUCES NO OUTPUT RECORD AT ALL.
011600 FD  TRADE-OUT-FILE
011700     LABEL RECORDS ARE STANDARD
011800     BLOCK CONTAINS 0
011900     RECORDING MODE IS F.
012000     COPY TRDEREC.
012100
012200*****************************************************************
012300 WORKING-STORAGE SECTION.
012400*****************************************************************
012500*
012600* SYSTEM-DATE-AND-TIME IS ONLY EVER DISPLAYED TO SYSOUT FOR THE
012700* OPERATOR'S BENEFIT AT JOB START - IT IS NEVER WRITTEN TO A
012800* FILE AND NEVER USED IN ANY DATE COMPARE, SO THE TWO-DIGIT YEAR
012900* BELOW WAS REVIEWED AND CLEARED UNDER TSG-0289/TSG-0294 (SEE
013000* AMENDMENT HISTORY).  SYSTEM-DATE-NUMERIC REDEFINES IT AS ONE
013100* PURE NUMERIC FIELD IN CASE A FUTURE CHANGE NEEDS TO DISPLAY
013200* THE RUN DATE AS A SINGLE NUMBER INSTEAD OF MM/DD/YY.
013300*
013400 01  SYSTEM-DATE-AND-TIME.
013500     05  SYSTEM-DATE.
013600         10  SYSTEM-MONTH            PIC 9(2).
013700         10  SYSTEM-DAY              PIC 9(2).
013800         10  SYSTEM-YEAR             PIC 9(2).
013900     05  FILLER                  PIC X(1)  VALUE SPACE.
014000 01  SYSTEM-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME
014100                             PIC 9(6).
014200*
014300* WS-FIELDS HOLDS THE TWO FILE-STATUS BYTES AND THE ORDRIN
014400* END-OF-FILE FLAG TESTED IN 700-READ-ORDER-FILE, PLUS THE
014500* ONE-LINE TRACE/ERROR MESSAGE AREA ADDED UNDER TSG-0256 SO AN
014600* ABEND DUMP SHOWS WHAT THE PROGRAM WAS LAST DOING WITHOUT
014700* HAVING TO CROSS-REFERENCE A PARAGRAPH NUMBER.
014800*
014900 01  WS-FIELDS.
015000     05  WS-ORDRIN-STATUS        PIC X(2)  VALUE SPACES.
015100     05  WS-TRADOUT-STATUS       PIC X(2)  VALUE SPACES.
015200     05  WS-ORDRIN-EOF           PIC X     VALUE 'N'.
015300         88  WS-ORDRIN-AT-EOF        VALUE 'Y'.
015400     05  WS-PROGRAM-STATUS       PIC X(30) VALUE SPACES.
015500     05  FILLER                  PIC X(1)  VALUE SPACE.
015600*
015700* ORDER-ID AND TRADE-ID ARE ASSIGNED BY THIS PROGRAM, NOT BY THE
015800* EXCHANGE FEED OR BY ORDMATCH - THEY ARE PURE RUN-LIFE SEQUENCE
015900* COUNTERS, NOT RECORD COUNTS OR SWITCHES, SO THEY ARE CARRIED
016000* AS STANDALONE 77-LEVEL ITEMS PER THE USUAL SHOP CONVENTION
016100* RATHER THAN GROUPED UNDER A 01 (SEE RECBUF1/RECBUF2 FOR THE
016200* SAME 77-LEVEL HABIT ON A SCALAR FIELD).
016300*
016400 77  WS-NEXT-ORDER-ID        PIC 9(9)  COMP VALUE 0.
016500 77  WS-NEXT-TRADE-ID        PIC 9(9)  COMP VALUE 0.
016600*
016700* WS-LINKAGE-AREAS IS THE SWITCH ORDMATCH HANDS BACK ON EVERY
016800* CALL TO SAY WHETHER THE INCOMING ORDER MATCHED OR RESTED.
016900* RESET TO 'N' BY ORDMATCH ITSELF AT THE TOP OF EVERY CALL, SO
017000* THIS PROGRAM NEVER HAS TO CLEAR IT BEFORE THE CALL.
017100*
017200 01  WS-LINKAGE-AREAS.
017300     05  WS-MATCH-FOUND-SW       PIC X     VALUE 'N'.
017400         88  WS-MATCH-WAS-FOUND      VALUE 'Y'.
017500         88  WS-MATCH-NOT-FOUND      VALUE 'N'.
017600     05  FILLER                  PIC X(1)  VALUE SPACE.
017700*
017800* RUN TOTALS - DISPLAYED AT 905-CLOSE-FILES FOR THE OPERATOR'S
017900* LOG.  NOT WRITTEN ANYWHERE ELSE.  BROKEN OUT OF WS-FIELDS
018000* UNDER TSG-0421 SO THE COUNTS STAND OUT ON THE RUN LOG RATHER
018100* THAN BEING BURIED AMONG FILE-STATUS BYTES.
018200*
018300 01  WS-RUN-TOTALS.
018400     05  NUM-ORDERS-READ         PIC S9(9) COMP  VALUE +0.
018500     05  NUM-ORDERS-REJECTED     PIC S9(9) COMP  VALUE +0.
018600     05  NUM-TRADES-WRITTEN      PIC S9(9) COMP  VALUE +0.
018700     05  NUM-ORDERS-RESTED       PIC S9(9) COMP  VALUE +0.
018800     05  FILLER                  PIC X(1)  VALUE SPACE.
018900*
019000*****************************************************************
019100 PROCEDURE DIVISION.
019200*****************************************************************
019300
019400* 000-MAIN IS THE ENTIRE CONTROL FLOW OF THE RUN: OPEN, DRIVE THE
019500* READ/MATCH LOOP UNTIL ORDRIN HITS END OF FILE, CLOSE, DISPLAY
019600* THE RUN TOTALS, AND RETURN.  NO LOGIC OTHER THAN SEQUENCING
019700* LIVES HERE - EVERYTHING ELSE IS DONE IN A NAMED PARAGRAPH BELOW
019800* SO THE SHAPE OF THE RUN IS VISIBLE AT A GLANCE.
019900 000-MAIN.
020000     ACCEPT SYSTEM-DATE-AND-TIME FROM DATE.
020100     DISPLAY 'ORDRMTCH STARTED DATE = ' SYSTEM-MONTH '/'
020200             SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/yy)'.
020300
020400     PERFORM 900-OPEN-FILES.
020500
020600     PERFORM 100-PROCESS-ORDERS THROUGH 100-EXIT
020700             UNTIL WS-ORDRIN-AT-EOF.
020800
020900     PERFORM 905-CLOSE-FILES.
021000
021100     DISPLAY 'ORDRMTCH ORDERS READ      = ' NUM-ORDERS-READ.
021200     DISPLAY 'ORDRMTCH ORDERS REJECTED  = ' NUM-ORDERS-REJECTED.
021300     DISPLAY 'ORDRMTCH ORDERS RESTED     = ' NUM-ORDERS-RESTED.
021400     DISPLAY 'ORDRMTCH TRADES WRITTEN    = ' NUM-TRADES-WRITTEN.
021500
021600     GOBACK.
021700
021800* 100-PROCESS-ORDERS HANDLES ONE INPUT RECORD: READ IT, STAMP IT
021900* WITH THE NEXT ORDER-ID AND A STATUS OF PENDING, OPTIONALLY
022000* TRACE IT, THEN DISPATCH IT TO THE MATCH PARAGRAPH IF IT IS A
022100* RECOGNIZED ORDER-TYPE OR REJECT IT OTHERWISE (TSG-0402).  A
022200* REJECTED ORDER IS COUNTED BUT NEVER OFFERED TO ORDMATCH AND
022300* NEVER RESTS ON EITHER BOOK.
022400 100-PROCESS-ORDERS.
022500     PERFORM 700-READ-ORDER-FILE.
022600     IF WS-ORDRIN-AT-EOF
022700         GO TO 100-EXIT.
022800
022900     ADD 1 TO WS-NEXT-ORDER-ID.
023000     MOVE WS-NEXT-ORDER-ID TO ORD-ORDER-ID.
023100     SET ORD-STATUS-PENDING TO TRUE.
023200
023300     IF WS-TRACE-SWITCH-ON
023400         PERFORM 750-TRACE-ORDER.
023500
023600     IF ORD-ORDER-TYPE = 'BUY '
023700        OR ORD-ORDER-TYPE = 'SELL'
023800         PERFORM 200-MATCH-AND-WRITE-TRADE
023900     ELSE
024000         MOVE 'UNKNOWN ORDER TYPE ON ORDRIN REC:'
024100                 TO WS-PROGRAM-STATUS
024200         DISPLAY WS-PROGRAM-STATUS ' '
024300                 ORD-ORDER-TYPE
024400         SET ORD-STATUS-CANCELLED TO TRUE
024500         ADD 1 TO NUM-ORDERS-REJECTED.
024600 100-EXIT.
024700     EXIT.
024800
024900 200-MATCH-AND-WRITE-TRADE.
025000*    *** HAND THE ORDER TO ORDMATCH - IT SCANS THE OPPOSITE   ***
025100*    *** BOOK, EXECUTES OR RESTS THE ORDER, AND TELLS US      ***
025200*    *** WHETHER A TRADE RESULTED.                            ***
025300* ORDMATCH OWNS BOTH RESTING BOOKS FOR THE LIFE OF THE RUN - THIS
025400* PARAGRAPH NEVER TOUCHES BUY-BOOK OR SELL-BOOK DIRECTLY.  ON A
025500* MATCH, THIS PROGRAM (NOT ORDMATCH) ASSIGNS THE TRADE-ID, SINCE
025600* ORDMATCH HAS NO BUSINESS KNOWING THE RUN'S TRADE-ID SEQUENCE.
025700     CALL 'ORDMATCH' USING ORDRM-ORDER-RECORD,
025800                           TRDE-TRADE-RECORD, WS-MATCH-FOUND-SW.
025900     IF WS-MATCH-WAS-FOUND
026000         ADD 1 TO WS-NEXT-TRADE-ID
026100         MOVE WS-NEXT-TRADE-ID TO TRD-TRADE-ID
026200         PERFORM 800-WRITE-TRADE-RECORD
026300     ELSE
026400         ADD 1 TO NUM-ORDERS-RESTED.
026500
026600* 700-READ-ORDER-FILE READS ONE ORDER-IN RECORD AND CLASSIFIES
026700* THE FILE STATUS: '00' IS A NORMAL READ, '10' IS END OF FILE,
026800* ANYTHING ELSE IS TREATED AS A FATAL READ ERROR THAT ALSO ENDS
026900* THE RUN - THIS SHOP DOES NOT RETRY A BAD READ ON ORDRIN.
027000 700-READ-ORDER-FILE.
027100     READ ORDER-IN-FILE
027200         AT END MOVE 'Y' TO WS-ORDRIN-EOF.
027300     IF WS-ORDRIN-STATUS = '00'
027400         ADD 1 TO NUM-ORDERS-READ
027500     ELSE IF WS-ORDRIN-STATUS = '10'
027600         MOVE 'Y' TO WS-ORDRIN-EOF
027700     ELSE
027800         MOVE 'ERROR ON ORDRIN READ. FILE STATUS:'
027900                 TO WS-PROGRAM-STATUS
028000         DISPLAY WS-PROGRAM-STATUS ' ' WS-ORDRIN-STATUS
028100         MOVE 'Y' TO WS-ORDRIN-EOF.
028200
028300* 750-TRACE-ORDER IS ONLY PERFORMED WHEN UPSI-0 IS ON (SEE THE
028400* SPECIAL-NAMES COMMENT ABOVE).  IT DISPLAYS THE ORDER AS READ,
028500* BEFORE ORDMATCH HAS HAD A CHANCE TO TOUCH IT, SO SUPPORT CAN
028600* SEE EXACTLY WHAT CAME IN OFF ORDRIN.
028700 750-TRACE-ORDER.
028800     DISPLAY 'ORDER ' ORD-ORDER-ID
028900             ' TYPE ' ORD-ORDER-TYPE
029000             ' TICKER ' ORD-TICKER
029100             ' PRICE ' ORD-ORDER-PRICE
029200             ' QTY ' ORD-QUANTITY.
029300
029400* 800-WRITE-TRADE-RECORD WRITES THE ONE TRADE RECORD ORDMATCH
029500* JUST BUILT.  A WRITE ERROR IS LOGGED BUT DOES NOT STOP THE
029600* RUN - THE NEXT ORDER IS STILL PROCESSED, SINCE A SINGLE BAD
029700* WRITE TO TRADOUT SHOULD NOT COST THE REST OF THE NIGHT'S RUN.
029800 800-WRITE-TRADE-RECORD.
029900     WRITE TRDE-TRADE-RECORD.
030000     IF WS-TRADOUT-STATUS NOT = '00'
030100         MOVE 'ERROR ON TRADOUT WRITE. FILE STATUS:'
030200                 TO WS-PROGRAM-STATUS
030300         DISPLAY WS-PROGRAM-STATUS ' ' WS-TRADOUT-STATUS
030400     ELSE
030500         ADD 1 TO NUM-TRADES-WRITTEN.
030600
030700* 900-OPEN-FILES OPENS BOTH FILES AND, IF EITHER OPEN FAILS,
030800* FORCES IMMEDIATE END-OF-FILE ON ORDRIN SO THE MAIN LOOP NEVER
030900* EXECUTES AND SETS A NONZERO RETURN-CODE FOR THE JCL TO CATCH.
031000 900-OPEN-FILES.
031100     OPEN INPUT  ORDER-IN-FILE
031200          OUTPUT TRADE-OUT-FILE.
031300     IF WS-ORDRIN-STATUS NOT = '00'
031400         DISPLAY 'ERROR OPENING ORDRIN. FILE STATUS:'
031500                 WS-ORDRIN-STATUS
031600         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
031700         MOVE 16 TO RETURN-CODE
031800         MOVE 'Y' TO WS-ORDRIN-EOF.
031900     IF WS-TRADOUT-STATUS NOT = '00'
032000         DISPLAY 'ERROR OPENING TRADOUT. FILE STATUS:'
032100                 WS-TRADOUT-STATUS
032200         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
032300         MOVE 16 TO RETURN-CODE
032400         MOVE 'Y' TO WS-ORDRIN-EOF.
032500
032600* 905-CLOSE-FILES CLOSES BOTH FILES AT END OF RUN.  NO FILE
032700* STATUS CHECK HERE - BY THE TIME WE GET HERE THE RUN IS OVER
032800* EITHER WAY AND THERE IS NOTHING LEFT FOR THE PROGRAM TO DO
032900* ABOUT A BAD CLOSE EXCEPT LOG IT, WHICH THE OPERATING SYSTEM
033000* ALREADY DOES FOR US ON AN UNSUCCESSFUL CLOSE.
033100 905-CLOSE-FILES.
033200     CLOSE ORDER-IN-FILE.
033300     CLOSE TRADE-OUT-FILE.
033400*
033500*  END OF PROGRAM ORDRMTCH
