000100****************************************************************
000200* PROGRAM:  ORDMATCH
000300*           Order matching subroutine, batch exchange system
000400*
000500* AUTHOR :  R. KELSO
000600*           TRADING SYSTEMS GROUP
000700*
000800* Part of the nightly order-matching batch run.  Called once
000900* per incoming order by ORDRMTCH.  Holds the two resting order
001000* books, BUY-BOOK and SELL-BOOK, as WORKING-STORAGE tables that
001100* live for the life of the run - the tables are zeroed once, on
001200* the first CALL, then just keep accumulating resting orders on
001300* either side until the run ends.
001400*
001500* SUBROUTINE TO MATCH ONE INCOMING ORDER AGAINST THE RESTING
001600* BOOK ON THE OPPOSITE SIDE
001700*   - Called by program ORDRMTCH
001800*
001900* Matching rule is deliberately simple: first eligible resting
002000* order in book order wins, full fill only, no partial fills,
002100* no price/time priority.  Assume full fill for simplicity - this
002200* is an intentional simplification and must not be "improved"
002300* here without a change request.
002400*
002500*****************************************************************
002600* AMENDMENT HISTORY
002700*
002800*     DATE       AUTHOR    REQUEST    DESCRIPTION
002900*     ---------  --------  ---------  ------------------------
003000*     03/14/1987 RFK       TSG-0041   ORIGINAL PROGRAM - BOOK
003100*                                     SCAN AND TRADE BUILD LOGIC
003200*     11/02/1988 DLM       TSG-0077   WIDENED BOOK TABLES TO
003300*                                     9999 RESTING ORDERS/SIDE
003400*     06/19/1991 RFK       TSG-0133   ADDED TICKER MATCH ON TOP
003500*                                     OF PRICE COMPARE - SYMBOL
003600*                                     WAS BEING IGNORED
003700*     02/08/1994 JHT       TSG-0201   CORRECTED REMOVE-ENTRY
003800*                                     SHIFT LOOP - LAST ENTRY ON
003900*                                     A SIDE WAS BEING DUPLICATED
004000*     09/23/1996 DLM       TSG-0256   ADDED WS-PROGRAM-STATUS
004100*                                     TRACE FIELD FOR ABEND DUMPS
004200*     04/30/1998 RFK       TSG-0289   Y2K - NO 2-DIGIT DATE
004300*                                     FIELDS IN THIS PROGRAM,
004400*                                     REVIEWED AND SIGNED OFF
004500*     01/11/1999 JHT       TSG-0294   Y2K FOLLOW-UP - CONFIRMED
004600*                                     NO DATE ARITHMETIC IN BOOK
004700*                                     SCAN, CLOSED WITH NO CHANGE
004800*     07/07/2003 DLM       TSG-0348   SPLIT APPEND LOGIC INTO
004900*                                     PER-SIDE PARAGRAPHS
005000*     05/19/2009 MPA       TSG-0402   ADDED ORD-STATUS UPDATE ON
005100*                                     MATCH, RESTING SIDE NOW SET
005200*                                     TO FILLED BEFORE REMOVAL
005300*     08/14/2011 MPA       TSG-0421   PULLED THE TWO TRADE-LEG
005400*                                     QTY WORK FIELDS AND THE TWO
005500*                                     BOOK SUBSCRIPTS OUT OF THEIR
005600*                                     GROUPS TO STANDALONE 77-LVL
005700*                                     ITEMS, NO LOGIC CHANGE, JUST
005800*                                     LINE-UP WITH HOW RECBUF1/
005900*                                     RECBUF2 CARRY A LONE SCALAR
006000*                                     FIELD
006100*****************************************************************
006200* Linkage:
006300*      parameters:
006400*        1: Incoming order      (passed and not changed)
006500*        2: Trade record area   (passed and modified)
006600*        3: Match-found switch  (passed and modified)
006700*****************************************************************
006800 IDENTIFICATION DIVISION.
006900*
007000* STANDARD SHOP HEADER - SEE ORDRMTCH FOR THE SAME BOILERPLATE.
007100* THIS SUBROUTINE CARRIES NO FILES AND NO SPECIAL-NAMES OF ITS
007200* OWN - THE UPSI-0 TRACE SWITCH LIVES IN THE CALLING PROGRAM ONLY.
007300*
007400 PROGRAM-ID. ORDMATCH.
007500 AUTHOR.       R. KELSO.
007600 INSTALLATION. TRADING SYSTEMS GROUP.
007700 DATE-WRITTEN. MARCH 1987.
007800 DATE-COMPILED.
007900 SECURITY.     UNCLASSIFIED - INTERNAL BATCH USE ONLY.
008000 ENVIRONMENT DIVISION.
008100 INPUT-OUTPUT SECTION.
008200*****************************************************************
008300 DATA DIVISION.
008400
008500 WORKING-STORAGE SECTION.
008600*
008700* WS-PROGRAM-STATUS IS THE SAME ABEND-DUMP TRACE FIELD IDIOM AS
008800* ORDRMTCH'S (TSG-0256) - SET AT THE TOP AND BOTTOM OF 000-MAIN
008900* AND ON EVERY SCAN SO A DUMP TAKEN MID-CALL SHOWS WHICH BOOK
009000* WAS BEING SEARCHED.  WS-FIRST-TIME-SW IS THE ONE PIECE OF
009100* STATE THAT HAS TO SURVIVE FROM CALL TO CALL - IT STARTS 'Y'
009200* AND IS FLIPPED TO 'N' AT THE END OF THE FIRST CALL, WHICH IS
009300* WHAT LETS BUY-BOOK AND SELL-BOOK STAY POPULATED ACROSS CALLS
009400* INSTEAD OF BEING RE-ZEROED EVERY TIME ORDRMTCH CALLS IN.
009500* WS-MATCH-FOUND-SW BELOW IS NOT THE LINKAGE SWITCH - IT IS A
009600* WORKING-STORAGE COPY SET 'Y' OR 'N' ALONGSIDE LK-MATCH-FOUND-SW
009700* BY 000-MAIN SO THIS PROGRAM CAN TEST ITS OWN 88-LEVELS WITHOUT
009800* RE-SETTING THE LINKAGE FIELD ON EVERY PARAGRAPH ENTRY.
009900*
010000 01  WS-FIELDS.
010100     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
010200     05  WS-FIRST-TIME-SW     PIC X         VALUE 'Y'.
010300     05  WS-MATCH-FOUND-SW    PIC X         VALUE 'N'.
010400         88  WS-MATCH-WAS-FOUND   VALUE 'Y'.
010500         88  WS-MATCH-NOT-FOUND   VALUE 'N'.
010600     05  FILLER               PIC X(8)      VALUE SPACES.
010700*
010800* WS-NEXT-BUY-SUB AND WS-NEXT-SELL-SUB ARE NOT INDEXES INTO THE
010900* BOOK TABLES WHILE THE SCAN IS RUNNING - THEY ARE THE ONE SAVED
011000* SUBSCRIPT OF THE MATCHED ENTRY, HANDED FROM THE EXECUTE
011100* PARAGRAPH TO THE REMOVE PARAGRAPH SO THE SHIFT-DOWN LOOP KNOWS
011200* WHERE TO START.  WS-TRADE-QTY-A AND WS-TRADE-QTY-B ARE THE TWO
011300* LEGS COMPARED TO FIND THE MIN TRADE QUANTITY IN 120- AND 220-.
011400* ALL FOUR ARE ONE-SHOT SCALAR WORK FIELDS, NOT PART OF ANY
011500* RECORD LAYOUT, SO (TSG-0421) THEY ARE CARRIED AS STANDALONE
011600* 77-LEVEL ITEMS RATHER THAN BEING GROUPED UNDER A 01 - THE SAME
011700* HABIT THE SHOP USES IN RECBUF1/RECBUF2 FOR A LONE SCALAR FIELD.
011800*
011900 77  WS-NEXT-BUY-SUB      PIC S9(4)  COMP  VALUE +0.
012000 77  WS-NEXT-SELL-SUB     PIC S9(4)  COMP  VALUE +0.
012100 77  WS-TRADE-QTY-A       PIC S9(7)  COMP-3 VALUE +0.
012200 77  WS-TRADE-QTY-B       PIC S9(7)  COMP-3 VALUE +0.
012300*
012400*****************************************************************
012500*    BUY-BOOK AND SELL-BOOK - THE TWO RESTING ORDER TABLES.
012600*    INDEXED BY INSERTION ORDER, NOT BY PRICE - THE SCAN BELOW
012700*    DEPENDS ON THAT.  SIZED FOR UP TO 9999 RESTING ORDERS ON
012800*    EITHER SIDE FOR ONE RUN (SEE AMENDMENT TSG-0077).
012900*****************************************************************
013000* WS-BUY-BOOK-COUNT IS THE LIVE NUMBER OF ENTRIES CURRENTLY
013100* RESTING ON THE BUY SIDE - IT GROWS BY ONE EVERY TIME
013200* 300-APPEND-BUY-BOOK RESTS AN ORDER AND SHRINKS BY ONE EVERY
013300* TIME 600-REMOVE-SELL-BOOK-ENTRY'S SYMMETRIC COUNTERPART
013400* REMOVES A MATCHED BUY ENTRY.  EVERY FIELD IN ONE TABLE ROW IS
013500* A DIRECT COPY OF THE CORRESPONDING ORDRM-ORDER-RECORD FIELD AT
013600* THE MOMENT THE ORDER WAS RESTED - THE BOOK DOES NOT POINT BACK
013700* AT THE ORIGINAL RECORD, SINCE THAT RECORD AREA IS REUSED BY
013800* ORDRMTCH FOR THE NEXT ORDER ON THE VERY NEXT CALL.
013900*
014000 01  WS-BUY-BOOK.
014100     05  WS-BUY-BOOK-COUNT    PIC S9(4)  COMP  VALUE +0.
014200     05  WS-BUY-BOOK-TBL OCCURS 0 TO 9999 TIMES
014300             DEPENDING ON WS-BUY-BOOK-COUNT
014400             INDEXED BY WS-BUY-NDX.
014500         10  WS-BUY-ORDER-ID       PIC 9(9).
014600         10  WS-BUY-USER-ID        PIC 9(9).
014700         10  WS-BUY-TICKER         PIC X(8).
014800         10  WS-BUY-ORDER-TYPE     PIC X(4).
014900         10  WS-BUY-ORDER-PRICE    PIC S9(7)V99 COMP-3.
015000         10  WS-BUY-QUANTITY       PIC S9(7)    COMP-3.
015100         10  WS-BUY-STATUS         PIC X(9).
015200         10  FILLER                PIC X(1).
015300*
015400* WS-SELL-BOOK IS THE EXACT MIRROR OF WS-BUY-BOOK ABOVE, ONE
015500* TABLE ROW PER RESTING SELL ORDER.  KEPT AS A SEPARATE TABLE
015600* RATHER THAN ONE TABLE WITH A BUY/SELL FLAG SO THE SCAN LOGIC
015700* IN 100-MATCH-BUY-ORDER AND 200-MATCH-SELL-ORDER NEVER HAS TO
015800* TEST ORDER-TYPE WHILE WALKING THE OPPOSITE BOOK.
015900*
016000 01  WS-SELL-BOOK.
016100     05  WS-SELL-BOOK-COUNT   PIC S9(4)  COMP  VALUE +0.
016200     05  WS-SELL-BOOK-TBL OCCURS 0 TO 9999 TIMES
016300             DEPENDING ON WS-SELL-BOOK-COUNT
016400             INDEXED BY WS-SELL-NDX.
016500         10  WS-SELL-ORDER-ID      PIC 9(9).
016600         10  WS-SELL-USER-ID       PIC 9(9).
016700         10  WS-SELL-TICKER        PIC X(8).
016800         10  WS-SELL-ORDER-TYPE    PIC X(4).
016900         10  WS-SELL-ORDER-PRICE   PIC S9(7)V99 COMP-3.
017000         10  WS-SELL-QUANTITY      PIC S9(7)    COMP-3.
017100         10  WS-SELL-STATUS        PIC X(9).
017200         10  FILLER                PIC X(1).
017300*
017400*****************************************************************
017500 LINKAGE SECTION.
017600*
017700* THE INCOMING ORDER AND THE OUTGOING TRADE BOTH ARRIVE AS BARE
017800* COPYs OF THEIR OWN RECORD LAYOUTS - NO WRAPPING 01 ABOVE
017900* EITHER COPY, SINCE THE COPYBOOK ALREADY SUPPLIES ITS OWN 01
018000* (ORDRM-ORDER-RECORD / TRDE-TRADE-RECORD).  FIELDS BELOW ARE
018100* REFERENCED UNQUALIFIED THROUGHOUT THE PROCEDURE DIVISION -
018200* THERE IS ONLY ONE ORDER RECORD AND ONE TRADE RECORD IN THIS
018300* PROGRAM, SO NO OF-QUALIFIER IS NEEDED OR USED.
018400*
018500     COPY ORDRMREC.
018600*
018700     COPY TRDEREC.
018800*
018900* LK-MATCH-FOUND-SW IS THE ONE OUTPUT PARAMETER ORDRMTCH ACTUALLY
019000* TESTS AFTER THE CALL RETURNS - 'Y' MEANS TRD-TRADE-RECORD WAS
019100* FILLED IN AND IS READY TO WRITE, 'N' MEANS THE ORDER WAS RESTED
019200* AND TRD-TRADE-RECORD IS UNCHANGED FROM WHATEVER IT HELD BEFORE.
019300*
019400 01  LK-MATCH-FOUND-SW       PIC X.
019500     88  LK-MATCH-WAS-FOUND      VALUE 'Y'.
019600     88  LK-MATCH-NOT-FOUND      VALUE 'N'.
019700*
019800*****************************************************************
019900 PROCEDURE DIVISION USING ORDRM-ORDER-RECORD, TRDE-TRADE-RECORD,
020000                          LK-MATCH-FOUND-SW.
020100
020200* 000-MAIN IS THE ONLY ENTRY POINT - THERE IS NO SECOND ENTRY FOR
020300* A DIFFERENT ORDER-TYPE.  ON THE FIRST CALL OF THE RUN IT ZEROES
020400* BOTH BOOKS, THEN ON EVERY CALL IT CLEARS THE RETURN SWITCH,
020500* DISPATCHES TO THE BUY OR SELL SCAN BY ORD-ORDER-TYPE, AND
020600* RETURNS.  ORDRMTCH HAS ALREADY REJECTED ANY ORDER-TYPE OTHER
020700* THAN BUY/SELL BEFORE THIS PROGRAM IS EVER CALLED, BUT THE ELSE
020800* BELOW IS KEPT AS A BELT-AND-SUSPENDERS CHECK IN CASE THAT EVER
020900* CHANGES.
021000 000-MAIN.
021100     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
021200     IF WS-FIRST-TIME-SW = 'Y'
021300         PERFORM 500-INIT-BOOKS.
021400     MOVE 'N' TO LK-MATCH-FOUND-SW.
021500     IF ORD-ORDER-TYPE = 'BUY '
021600         PERFORM 100-MATCH-BUY-ORDER
021700     ELSE IF ORD-ORDER-TYPE = 'SELL'
021800         PERFORM 200-MATCH-SELL-ORDER
021900     ELSE
022000         MOVE 'ORDMATCH - INVALID ORDER TYPE RECEIVED'
022100                 TO WS-PROGRAM-STATUS
022200         DISPLAY WS-PROGRAM-STATUS.
022300     MOVE 'N' TO WS-FIRST-TIME-SW.
022400     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
022500     GOBACK.
022600
022700* 100-MATCH-BUY-ORDER DRIVES THE SCAN OF SELL-BOOK FOR AN
022800* INCOMING BUY ORDER.  THE SCAN ALWAYS STARTS AT SUBSCRIPT 1 -
022900* OLDEST RESTING SELL ORDER FIRST - AND STOPS AS SOON AS
023000* 110-SCAN-SELL-BOOK-ENTRY SETS LK-MATCH-WAS-FOUND, SO A BUY CAN
023100* NEVER MATCH MORE THAN ONE RESTING SELL ORDER.  IF THE SCAN
023200* RUNS OFF THE END OF THE TABLE WITHOUT A HIT, THE BUY ORDER
023300* RESTS ON BUY-BOOK INSTEAD.
023400 100-MATCH-BUY-ORDER.
023500*    *** SCAN SELL-BOOK OLDEST ENTRY FIRST FOR A TICKER MATCH ***
023600*    *** WHOSE PRICE IS LE THE INCOMING BUY PRICE ***
023700     MOVE 'SCANNING SELL-BOOK FOR BUY MATCH' TO WS-PROGRAM-STATUS.
023800     SET WS-SELL-NDX TO 1.
023900     SET LK-MATCH-NOT-FOUND TO TRUE.
024000     PERFORM 110-SCAN-SELL-BOOK-ENTRY
024100         VARYING WS-SELL-NDX FROM 1 BY 1
024200         UNTIL WS-SELL-NDX > WS-SELL-BOOK-COUNT
024300            OR LK-MATCH-WAS-FOUND.
024400     IF LK-MATCH-NOT-FOUND
024500         PERFORM 300-APPEND-BUY-BOOK.
024600
024700* 110-SCAN-SELL-BOOK-ENTRY TESTS ONE SELL-BOOK ROW: SAME TICKER,
024800* AND THE RESTING SELL PRICE NOT GREATER THAN THE INCOMING BUY
024900* PRICE (A BUYER IS ALWAYS WILLING TO PAY THE MAKER'S ASKING
025000* PRICE OR LESS).  ON A HIT, THE TRADE IS BUILT AND EXECUTED
025100* IMMEDIATELY, BEFORE THE PERFORM...VARYING LOOP EVEN CHECKS THE
025200* LOOP CONDITION AGAIN.
025300 110-SCAN-SELL-BOOK-ENTRY.
025400     IF WS-SELL-TICKER (WS-SELL-NDX) = ORD-TICKER
025500       AND WS-SELL-ORDER-PRICE (WS-SELL-NDX)
025600                 NOT GREATER THAN ORD-ORDER-PRICE
025700         PERFORM 120-EXECUTE-BUY-TRADE
025800         SET LK-MATCH-WAS-FOUND TO TRUE.
025900
026000* 120-EXECUTE-BUY-TRADE BUILDS THE TRADE RECORD FOR A BUY ORDER
026100* THAT JUST MATCHED A RESTING SELL ENTRY, MARKS BOTH SIDES
026200* FILLED, AND REMOVES THE MATCHED SELL ENTRY FROM SELL-BOOK.
026300* NOTHING IN THIS PARAGRAPH TOUCHES BUY-BOOK - THE INCOMING BUY
026400* ORDER NEVER RESTS, SINCE IT JUST GOT A FULL FILL.
026500 120-EXECUTE-BUY-TRADE.
026600*    *** TRADE PRICE = RESTING (MAKER) SELL ORDER PRICE ***
026700*    *** TRADE QUANTITY = MIN OF THE TWO LEGS ***
026800     MOVE WS-SELL-ORDER-PRICE (WS-SELL-NDX)
026900                              TO TRD-TRADE-PRICE.
027000     MOVE ORD-TICKER TO TRD-TICKER.
027100     MOVE ORD-ORDER-ID
027200                            TO TRD-BUYER-ORDER-ID.
027300     MOVE WS-SELL-ORDER-ID (WS-SELL-NDX)
027400                       TO TRD-SELLER-ORDER-ID.
027500     MOVE ORD-QUANTITY      TO WS-TRADE-QTY-A.
027600     MOVE WS-SELL-QUANTITY (WS-SELL-NDX)   TO WS-TRADE-QTY-B.
027700     IF WS-TRADE-QTY-A NOT GREATER THAN WS-TRADE-QTY-B
027800         MOVE WS-TRADE-QTY-A TO TRD-TRADE-QUANTITY
027900     ELSE
028000        MOVE WS-TRADE-QTY-B TO TRD-TRADE-QUANTITY.
028100     SET ORD-STATUS-FILLED TO TRUE.
028200     MOVE 'FILLED   ' TO WS-SELL-STATUS (WS-SELL-NDX).
028300     MOVE WS-SELL-NDX TO WS-NEXT-SELL-SUB.
028400     PERFORM 600-REMOVE-SELL-BOOK-ENTRY.
028500
028600* 200-MATCH-SELL-ORDER IS THE EXACT MIRROR OF 100-MATCH-BUY-ORDER
028700* ABOVE, SCANNING BUY-BOOK OLDEST ENTRY FIRST FOR AN INCOMING
028800* SELL ORDER.  SAME STOP-ON-FIRST-HIT RULE, SAME FALL-THROUGH TO
028900* RESTING THE ORDER IF NOTHING ON BUY-BOOK QUALIFIES.
029000 200-MATCH-SELL-ORDER.
029100*    *** SYMMETRIC SCAN OF BUY-BOOK FOR A SELL MATCH ***
029200     MOVE 'SCANNING BUY-BOOK FOR SELL MATCH' TO WS-PROGRAM-STATUS.
029300     SET WS-BUY-NDX TO 1.
029400     SET LK-MATCH-NOT-FOUND TO TRUE.
029500     PERFORM 210-SCAN-BUY-BOOK-ENTRY
029600         VARYING WS-BUY-NDX FROM 1 BY 1
029700         UNTIL WS-BUY-NDX > WS-BUY-BOOK-COUNT
029800            OR LK-MATCH-WAS-FOUND.
029900     IF LK-MATCH-NOT-FOUND
030000         PERFORM 350-APPEND-SELL-BOOK.
030100
030200* 210-SCAN-BUY-BOOK-ENTRY TESTS ONE BUY-BOOK ROW: SAME TICKER,
030300* AND THE RESTING BUY PRICE NOT LESS THAN THE INCOMING SELL
030400* PRICE (A SELLER IS ALWAYS WILLING TO ACCEPT THE MAKER'S BID
030500* PRICE OR BETTER).  MIRRORS 110-SCAN-SELL-BOOK-ENTRY'S
030600* GREATER-THAN TEST WITH THE SENSE REVERSED FOR THE OPPOSITE SIDE.
030700 210-SCAN-BUY-BOOK-ENTRY.
030800     IF WS-BUY-TICKER (WS-BUY-NDX) = ORD-TICKER
030900       AND WS-BUY-ORDER-PRICE (WS-BUY-NDX)
031000                 NOT LESS THAN ORD-ORDER-PRICE
031100         PERFORM 220-EXECUTE-SELL-TRADE
031200         SET LK-MATCH-WAS-FOUND TO TRUE.
031300
031400* 220-EXECUTE-SELL-TRADE IS THE MIRROR OF 120-EXECUTE-BUY-TRADE -
031500* BUILDS THE TRADE RECORD FOR A SELL ORDER THAT JUST MATCHED A
031600* RESTING BUY ENTRY, MARKS BOTH SIDES FILLED, AND REMOVES THE
031700* MATCHED BUY ENTRY FROM BUY-BOOK.
031800 220-EXECUTE-SELL-TRADE.
031900*    *** TRADE PRICE = RESTING (MAKER) BUY ORDER PRICE ***
032000*    *** TRADE QUANTITY = MIN OF THE TWO LEGS ***
032100     MOVE WS-BUY-ORDER-PRICE (WS-BUY-NDX)
032200                              TO TRD-TRADE-PRICE.
032300     MOVE ORD-TICKER TO TRD-TICKER.
032400     MOVE WS-BUY-ORDER-ID (WS-BUY-NDX)
032500                            TO TRD-BUYER-ORDER-ID.
032600     MOVE ORD-ORDER-ID
032700                           TO TRD-SELLER-ORDER-ID.
032800     MOVE WS-BUY-QUANTITY (WS-BUY-NDX)      TO WS-TRADE-QTY-A.
032900     MOVE ORD-QUANTITY        TO WS-TRADE-QTY-B.
033000     IF WS-TRADE-QTY-A NOT GREATER THAN WS-TRADE-QTY-B
033100         MOVE WS-TRADE-QTY-A TO TRD-TRADE-QUANTITY
033200     ELSE
033300        MOVE WS-TRADE-QTY-B TO TRD-TRADE-QUANTITY.
033400     SET ORD-STATUS-FILLED TO TRUE.
033500     MOVE 'FILLED   ' TO WS-BUY-STATUS (WS-BUY-NDX).
033600     MOVE WS-BUY-NDX TO WS-NEXT-BUY-SUB.
033700     PERFORM 650-REMOVE-BUY-BOOK-ENTRY.
033800
033900* 300-APPEND-BUY-BOOK RESTS AN UNMATCHED BUY ORDER AS THE NEWEST
034000* ROW ON BUY-BOOK - ALWAYS ADDED AT THE END (WS-BUY-BOOK-COUNT+1),
034100* NEVER INSERTED BY PRICE, SINCE THE SCAN ABOVE WALKS THE BOOK IN
034200* INSERTION ORDER, NOT PRICE ORDER.  EVERY FIELD COPIED HERE
034300* COMES STRAIGHT FROM THE INCOMING ORDRM-ORDER-RECORD, INCLUDING
034400* THE PENDING STATUS ORDRMTCH ALREADY SET BEFORE THE CALL.
034500 300-APPEND-BUY-BOOK.
034600*    *** NO SELL MATCHED - BUY ORDER RESTS ON BUY-BOOK ***
034700     ADD 1 TO WS-BUY-BOOK-COUNT.
034800     SET WS-BUY-NDX TO WS-BUY-BOOK-COUNT.
034900     MOVE ORD-ORDER-ID
035000                              TO WS-BUY-ORDER-ID (WS-BUY-NDX).
035100     MOVE ORD-USER-ID
035200                              TO WS-BUY-USER-ID (WS-BUY-NDX).
035300     MOVE ORD-TICKER
035400                              TO WS-BUY-TICKER (WS-BUY-NDX).
035500     MOVE ORD-ORDER-TYPE
035600                              TO WS-BUY-ORDER-TYPE (WS-BUY-NDX).
035700     MOVE ORD-ORDER-PRICE
035800                              TO WS-BUY-ORDER-PRICE (WS-BUY-NDX).
035900     MOVE ORD-QUANTITY
036000                              TO WS-BUY-QUANTITY (WS-BUY-NDX).
036100     MOVE ORD-STATUS
036200                              TO WS-BUY-STATUS (WS-BUY-NDX).
036300
036400* 350-APPEND-SELL-BOOK IS THE MIRROR OF 300-APPEND-BUY-BOOK -
036500* RESTS AN UNMATCHED SELL ORDER AS THE NEWEST ROW ON SELL-BOOK.
036600 350-APPEND-SELL-BOOK.
036700*    *** NO BUY MATCHED - SELL ORDER RESTS ON SELL-BOOK ***
036800     ADD 1 TO WS-SELL-BOOK-COUNT.
036900     SET WS-SELL-NDX TO WS-SELL-BOOK-COUNT.
037000     MOVE ORD-ORDER-ID
037100                              TO WS-SELL-ORDER-ID (WS-SELL-NDX).
037200     MOVE ORD-USER-ID
037300                              TO WS-SELL-USER-ID (WS-SELL-NDX).
037400     MOVE ORD-TICKER
037500                              TO WS-SELL-TICKER (WS-SELL-NDX).
037600     MOVE ORD-ORDER-TYPE
037700                              TO WS-SELL-ORDER-TYPE (WS-SELL-NDX).
037800     MOVE ORD-ORDER-PRICE
037900                            TO WS-SELL-ORDER-PRICE (WS-SELL-NDX).
038000     MOVE ORD-QUANTITY
038100                              TO WS-SELL-QUANTITY (WS-SELL-NDX).
038200     MOVE ORD-STATUS
038300                              TO WS-SELL-STATUS (WS-SELL-NDX).
038400
038500* 600-REMOVE-SELL-BOOK-ENTRY DROPS THE MATCHED SELL-BOOK ROW
038600* SAVED IN WS-NEXT-SELL-SUB BY SHIFTING EVERY ROW BEHIND IT DOWN
038700* ONE SLOT, THEN SHRINKING THE COUNT BY ONE.  IF THE MATCHED ROW
038800* WAS ALREADY THE LAST ROW ON THE BOOK, THE SHIFT LOOP DOES NOT
038900* EXECUTE AT ALL - THERE IS NOTHING BEHIND IT TO SHIFT.
039000 600-REMOVE-SELL-BOOK-ENTRY.
039100*    *** MATCHED SELL ENTRY IS DROPPED WHOLE - SHIFT EVERY    ***
039200*    *** ENTRY BEHIND IT DOWN ONE SLOT, THEN SHRINK THE COUNT.***
039300*    *** (TSG-0201 - THE SHIFT LOOP MUST STOP ONE SHORT OF    ***
039400*    *** THE OLD COUNT OR THE LAST ENTRY GETS DUPLICATED.)    ***
039500     IF WS-NEXT-SELL-SUB < WS-SELL-BOOK-COUNT
039600         PERFORM 610-SHIFT-SELL-BOOK-ENTRY
039700             VARYING WS-SELL-NDX FROM WS-NEXT-SELL-SUB BY 1
039800             UNTIL WS-SELL-NDX >= WS-SELL-BOOK-COUNT.
039900     SUBTRACT 1 FROM WS-SELL-BOOK-COUNT.
040000
040100* 610-SHIFT-SELL-BOOK-ENTRY MOVES ONE ROW DOWN ONE SLOT - CALLED
040200* REPEATEDLY BY THE PERFORM...VARYING ABOVE, WORKING FROM THE
040300* MATCHED ROW TOWARD THE END OF THE TABLE.
040400 610-SHIFT-SELL-BOOK-ENTRY.
040500     MOVE WS-SELL-BOOK-TBL (WS-SELL-NDX + 1)
040600                              TO WS-SELL-BOOK-TBL (WS-SELL-NDX).
040700
040800* 650-REMOVE-BUY-BOOK-ENTRY AND 660-SHIFT-BUY-BOOK-ENTRY BELOW
040900* ARE THE EXACT MIRROR OF 600-/610- ABOVE FOR THE BUY-BOOK SIDE.
041000 650-REMOVE-BUY-BOOK-ENTRY.
041100*    *** SYMMETRIC SHIFT-DOWN REMOVAL FOR THE BUY-BOOK SIDE ***
041200     IF WS-NEXT-BUY-SUB < WS-BUY-BOOK-COUNT
041300         PERFORM 660-SHIFT-BUY-BOOK-ENTRY
041400             VARYING WS-BUY-NDX FROM WS-NEXT-BUY-SUB BY 1
041500             UNTIL WS-BUY-NDX >= WS-BUY-BOOK-COUNT.
041600     SUBTRACT 1 FROM WS-BUY-BOOK-COUNT.
041700
041800 660-SHIFT-BUY-BOOK-ENTRY.
041900     MOVE WS-BUY-BOOK-TBL (WS-BUY-NDX + 1)
042000                              TO WS-BUY-BOOK-TBL (WS-BUY-NDX).
042100
042200* 500-INIT-BOOKS RUNS EXACTLY ONCE PER RUN, ON THE FIRST CALL
042300* ONLY (SEE THE WS-FIRST-TIME-SW TEST IN 000-MAIN).  ZEROING
042400* JUST THE TWO COUNT FIELDS IS ENOUGH TO EMPTY BOTH TABLES - THE
042500* OCCURS...DEPENDING ON CLAUSES MEAN NO ROW BEYOND THE COUNT IS
042600* EVER ADDRESSABLE, SO THE OLD ROW CONTENTS BELOW THE COUNT ARE
042700* NEVER READ.
042800 500-INIT-BOOKS.
042900*    *** FIRST CALL OF THE RUN - BOTH BOOKS START EMPTY ***
043000     MOVE 'ZEROING ORDER BOOKS' TO WS-PROGRAM-STATUS.
043100     MOVE 0 TO WS-BUY-BOOK-COUNT.
043200     MOVE 0 TO WS-SELL-BOOK-COUNT.
043300*
043400*  END OF PROGRAM ORDMATCH
