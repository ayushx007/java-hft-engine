000100******************************************************************
000200*  ORDER RECORD BUFFER                                           *
000300*                                                                *
000400*  ONE ORDER-RECORD PER INCOMING ORDER EVENT ON ORDRIN, AND ONE  *
000500*  ORDER-RECORD PER RESTING ENTRY CARRIED IN WS-BUY-BOOK-TBL /   *
000600*  WS-SELL-BOOK-TBL IN ORDMATCH.  SAME LAYOUT BOTH PLACES SO A   *
000700*  RESTING ORDER CAN BE MOVED STRAIGHT OFF THE BOOK INTO A TRADE *
000800*  WITHOUT RE-EDITING ANY FIELD.                                 *
000900******************************************************************
001000 01  ORDRM-ORDER-RECORD.
001100     05  ORD-ORDER-ID            PIC 9(9).
001200     05  ORD-USER-ID             PIC 9(9).
001300     05  ORD-TICKER              PIC X(8).
001400     05  ORD-ORDER-TYPE          PIC X(4).
001500     05  ORD-ORDER-TYPE-R1 REDEFINES ORD-ORDER-TYPE.
001600         10  ORD-ORDER-TYPE-1ST-CHAR PIC X(1).
001700         10  FILLER              PIC X(3).
001800     05  ORD-ORDER-PRICE         PIC S9(7)V99 COMP-3.
001900     05  ORD-QUANTITY            PIC S9(7)    COMP-3.
002000     05  ORD-STATUS              PIC X(9).
002100         88  ORD-STATUS-PENDING     VALUE 'PENDING  '.
002200         88  ORD-STATUS-FILLED      VALUE 'FILLED   '.
002300         88  ORD-STATUS-CANCELLED   VALUE 'CANCELLED'.
002400     05  ORD-STATUS-R1 REDEFINES ORD-STATUS.
002500         10  ORD-STATUS-1ST-CHAR PIC X(1).
002600         10  FILLER              PIC X(8).
002700     05  FILLER                  PIC X(1).
