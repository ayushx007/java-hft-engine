000100******************************************************************
000200*  TRADE RECORD BUFFER                                           *
000300*                                                                *
000400*  ONE TRADE-RECORD IS BUILT BY ORDMATCH AND HANDED BACK TO      *
000500*  ORDRMTCH EACH TIME A MATCH IS FOUND.  ORDRMTCH ASSIGNS THE    *
000600*  TRADE-ID AND WRITES THE RECORD TO TRADOUT - ORDMATCH NEVER    *
000700*  TOUCHES THE TRADE FILE ITSELF.                                *
000800******************************************************************
000900 01  TRDE-TRADE-RECORD.
001000     05  TRD-TRADE-ID            PIC 9(9).
001100     05  TRD-TICKER              PIC X(8).
001200     05  TRD-TICKER-R1 REDEFINES TRD-TICKER.
001300         10  TRD-TICKER-PREFIX   PIC X(4).
001400         10  TRD-TICKER-SUFFIX   PIC X(4).
001500     05  TRD-TRADE-PRICE         PIC S9(7)V99 COMP-3.
001600     05  TRD-TRADE-QUANTITY      PIC S9(7)    COMP-3.
001700     05  TRD-BUYER-ORDER-ID      PIC 9(9).
001800     05  TRD-SELLER-ORDER-ID     PIC 9(9).
001900     05  FILLER                  PIC X(4).
